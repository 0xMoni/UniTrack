000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ATTRPT.
000400 AUTHOR. R PELOQUIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G
001100*
001200*  DATE     BY   TICKET    DESCRIPTION
001300*  -------- ---  --------  ---------------------------------------
001400*  031489   RJP  INITIAL   FIRST CUT - READS THE TERM ATTENDANCE
001500*                          FEED AND THE REGISTRAR'S CUSTOM
001600*                          THRESHOLD RULES, CALLS ATCALC ONCE PER
001700*                          SUBJECT, AND PRINTS THE STUDENT'S
001800*                          ATTENDANCE STATUS REPORT.
001900*  072890   RJP  CR-0201   ADDED THE ANALYZED OUTPUT FILE SO THE
002000*                          REGISTRAR'S OFFICE CAN FEED THE
002100*                          NORMALIZED SUBJECT ROWS INTO THEIR OWN
002200*                          END-OF-TERM EXTRACT JOB.
002300*  082290   RJP  CR-0188   ADDED THE DUPLICATE-KEY CHECK IN
002400*                          150-NORMALIZE-RECORD - THE FEED WAS
002500*                          SENDING THE SAME SUBJECT TWICE WHEN A
002600*                          CLASS HAD BOTH A LECTURE AND LAB
002700*                          SECTION CODE.
002800*  042293   BWK  CR-0754   PRIORITY SECTION (500-RANK-SUBJECTS)
002900*                          ADDED - ADVISOR WANTED THE FIVE
003000*                          SUBJECTS NEEDING THE MOST ATTENTION
003100*                          CALLED OUT SEPARATELY AT THE BOTTOM OF
003200*                          THE REPORT.
003300*  091295   TGD   CR-1344  SUMMARY FILE (SUM-REC) SPLIT OUT OF
003400*                          THE REPORT - ACADEMIC STANDING JOB
003500*                          DOWNSTREAM NEEDED THE RUN TOTALS IN A
003600*                          MACHINE-READABLE FORM, NOT JUST ON
003700*                          THE PRINTED REPORT.
003800*  021199   RJP  Y2K-0012  YEAR 2000 REVIEW - HDR-YY EXPANDED TO
003900*                          FOUR DIGITS, FUNCTION CURRENT-DATE
004000*                          USED IN PLACE OF THE OLD TWO-DIGIT
004100*                          DATE ROUTINE.
004200*  081503   SLH  CR-2287   ADDED THE SENTINEL-NAME CHECK
004300*                          (UNKNOWN/NULL/NONE/BLANK) TO
004400*                          150-NORMALIZE-RECORD - SCRAPED FEED
004500*                          WAS CARRYING ROWS WITH NO USABLE
004600*                          SUBJECT NAME.
004700*  051806   SLH  CR-2614   ADDED WS-TRACE-SW (UPSI-0) SO THE
004800*                          OPERATOR CAN TURN ON A RUN TRACE FROM
004900*                          THE JCL WITHOUT A RECOMPILE WHEN THE
005000*                          REGISTRAR REPORTS A SUBJECT MISSING.
005100*  031410   RJP  CR-3102   KEYWORD SCAN IN 200-RESOLVE-THRESHLD
005200*                          NOW SKIPS A RULE ROW WHOSE KEYWORD
005300*                          DOES NOT START WITH A LETTER - A BAD
005400*                          ROW IN THE RULES FILE WAS MATCHING
005500*                          EVERY SUBJECT NAME.
005510*  092012   TGD  CR-3415   ADDED THE SYSOUT ABEND TRAIL AND THE
005520*                          FORCED DIVIDE-BY-ZERO TO 1000-ABEND-
005530*                          RTN - SHOP AUDIT FOUND THE HARD ABEND
005540*                          MISSING, SO OPERATIONS NEVER SAW A
005550*                          CONDITION CODE WHEN THE JOB BLEW UP.
005560*  061714   TGD  CR-3560   BACKED OUT THE CR-3102 ALPHA-KEYWORD
005570*                          SKIP - THE REGISTRAR ADDED A NUMERIC
005580*                          COURSE-LEVEL KEYWORD ROW (STARTING
005590*                          WITH A DIGIT) THAT THE SKIP WAS
005600*                          SILENTLY IGNORING.  220-CHECK-KEYWORD-
005610*                          MATCH NOW TRIES EVERY RULE ROW THAT
005620*                          TRMLTH RETURNS A NONZERO LENGTH FOR.
005622*  030915   DMK  CR-3601   500-RANK-SUBJECTS WAS SORTING THE
005624*                          ANALYSIS-TABLE ROWS THEMSELVES, SO THE
005626*                          MAIN DETAIL SECTION PRINTED IN URGENCY
005628*                          ORDER INSTEAD OF INPUT ORDER LIKE THE
005630*                          PRIORITY SECTION BELOW IT.  ADDED
005632*                          RANK-IDX-TABLE TO CARRY THE SORTED
005634*                          VIEW SEPARATELY - ANALYSIS-TABLE ITSELF
005636*                          NO LONGER MOVES, AND 740-WRITE-DETAIL-
005638*                          LINE NEEDED NO CHANGE AT ALL.
005640*  091517   DMK  CR-3618   220-CHECK-KEYWORD-MATCH WAS COMPARING
005642*                          THE RAW-CASE RULE KEYWORD AGAINST THE
005644*                          UPPER-CASED SUBJECT NAME - A LOWER OR
005646*                          MIXED-CASE KEYWORD ROW IN THRESH NEVER
005648*                          MATCHED ANYTHING.  THE TRIMMED KEYWORD
005650*                          IS NOW UPPER-CASED BEFORE THE INSPECT
005652*                          TALLYING COMPARE.
005654******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE
006400     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
006500            OFF STATUS IS TRACE-SWITCH-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006850     SELECT SYSOUT
006860     ASSIGN TO UT-S-SYSOUT
006870       ORGANIZATION IS SEQUENTIAL.
006880
006900     SELECT ATTRAW
007000     ASSIGN TO UT-S-ATTRAW
007100       ORGANIZATION IS SEQUENTIAL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ATTRAW-STATUS.
007400
007500     SELECT THRESH
007600     ASSIGN TO UT-S-THRESH
007700       ORGANIZATION IS SEQUENTIAL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS THRESH-STATUS.
008000
008100     SELECT ANALYZED
008200     ASSIGN TO UT-S-ANALYZED
008300       ORGANIZATION IS SEQUENTIAL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS ANALYZED-STATUS.
008600
008700     SELECT SUMMARY
008800     ASSIGN TO UT-S-SUMMARY
008900       ORGANIZATION IS SEQUENTIAL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS SUMMARY-STATUS.
009200
009300     SELECT REPORT
009400     ASSIGN TO UT-S-REPORT
009500       ORGANIZATION IS SEQUENTIAL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS REPORT-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010010****** CARRIES THE ABEND RECORD OUT TO OPERATIONS AHEAD OF THE
010020****** FORCED DIVIDE-BY-ZERO - SEE 1000-ABEND-RTN.
010030 FD  SYSOUT
010040     RECORDING MODE IS F
010050     LABEL RECORDS ARE STANDARD
010060     RECORD CONTAINS 130 CHARACTERS
010070     BLOCK CONTAINS 0 RECORDS
010080     DATA RECORD IS SYSOUT-REC.
010090 01  SYSOUT-REC  PIC X(130).
010095
010100****** RAW PER-SUBJECT OBSERVATIONS, ONE PER LINE, AS EXTRACTED
010200****** FROM THE CAMPUS ATTENDANCE FEED - DUPLICATES ARE POSSIBLE
010300 FD  ATTRAW
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 88 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ATT-RAW-REC.
010900     COPY ATTRAW.
011000
011100****** REGISTRAR'S CUSTOM THRESHOLD OVERRIDE RULES - FIRST MATCH
011200****** IN FILE ORDER WINS, SEE 200-RESOLVE-THRESHLD
011300 FD  THRESH
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 15 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS THR-RULE-REC.
011900     COPY THRRULE.
012000
012100****** NORMALIZED, ANALYZED SUBJECT ROWS - ONE PER SURVIVING
012200****** INPUT RECORD, FED TO THE REGISTRAR'S DOWNSTREAM EXTRACT
012300 FD  ANALYZED
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 120 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS ANA-SUBJ-REC.
012900     COPY ANASUBJ.
013000
013100****** ONE SUMMARY ROW WRITTEN AT END OF RUN
013200 FD  SUMMARY
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 50 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SUM-REC.
013800     COPY ATTSUM.
013900
014000 FD  REPORT
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 132 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS RPT-REC.
014600 01  RPT-REC  PIC X(132).
014700
014800 WORKING-STORAGE SECTION.
014900 01  FLAGS-AND-SWITCHES.
015000     05  MORE-ATTRAW-SW          PIC X(01) VALUE "Y".
015100         88  NO-MORE-ATTRAW      VALUE "N".
015200         88  MORE-ATTRAW         VALUE "Y".
015300     05  MORE-THRESH-SW          PIC X(01) VALUE "Y".
015400         88  NO-MORE-THRESH      VALUE "N".
015500         88  MORE-THRESH         VALUE "Y".
015600     05  SKIP-RECORD-SW          PIC X(01) VALUE "N".
015700         88  SKIP-THIS-RECORD    VALUE "Y".
015800     05  DUP-FOUND-SW            PIC X(01) VALUE "N".
015900         88  DUPLICATE-FOUND     VALUE "Y".
016000     05  WS-TRACE-SW             PIC X(01) VALUE "N".
016100         88  TRACE-ON            VALUE "Y".
016200
016300 01  FILE-STATUS-CODES.
016400     05  ATTRAW-STATUS           PIC X(02).
016500         88  ATTRAW-OK           VALUE "00".
016600         88  ATTRAW-EOF          VALUE "10".
016700     05  THRESH-STATUS           PIC X(02).
016800         88  THRESH-OK           VALUE "00".
016900         88  THRESH-EOF          VALUE "10".
017000     05  ANALYZED-STATUS         PIC X(02).
017100         88  ANALYZED-OK         VALUE "00".
017200     05  SUMMARY-STATUS          PIC X(02).
017300         88  SUMMARY-OK          VALUE "00".
017400     05  REPORT-STATUS           PIC X(02).
017500         88  REPORT-OK           VALUE "00".
017600
017700*    RUN-LEVEL COUNTERS AND ACCUMULATORS - ALL COMP SO THE
017800*    REPEATED ADD/COMPUTE WORK IN THE MAIN LOOP STAYS BINARY.
017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05  ATTRAW-RECORDS-READ     PIC 9(05) COMP.
018100     05  THRESH-RULES-READ       PIC 9(03) COMP.
018200     05  RECORDS-SKIPPED         PIC 9(05) COMP.
018300     05  RECORDS-WRITTEN         PIC 9(05) COMP.
018400     05  WS-LINES                PIC 9(02) COMP VALUE 50.
018500     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
018600     05  WS-SUB                  PIC 9(03) COMP.
018700     05  WS-RULE-SUB             PIC 9(03) COMP.
018750     05  WS-PRI-SUB              PIC 9(03) COMP.
018800     05  SUM-OVR-PRESENT-ACC     PIC 9(06) COMP.
018900     05  SUM-OVR-TOTAL-ACC       PIC 9(06) COMP.
019000     05  SUM-SAFE-COUNT-ACC      PIC 9(04) COMP.
019100     05  SUM-CRIT-COUNT-ACC      PIC 9(04) COMP.
019200     05  SUM-LOW-COUNT-ACC       PIC 9(04) COMP.
019300
019400 01  MISC-WS-FLDS.
019500     05  WS-TRMD-LTH             PIC S9(4).
019600     05  WS-TOTAL-WORK           PIC 9(04).
019700     05  WS-PERCENT-WORK         PIC 9(03)V99.
019800     05  WS-DUP-KEY              PIC X(40).
019900*    NAME/CODE SPLIT VIEW OF THE DUPLICATE KEY, USED ONLY BY
020000*    THE CR-2614 TRACE DISPLAY SO THE OPERATOR DOESN'T HAVE
020100*    TO EYEBALL WHERE THE NAME ENDS AND THE CODE BEGINS.
020200     05  WS-DUP-KEY-ALT REDEFINES WS-DUP-KEY.
020300         10  WS-DUP-KEY-NAME      PIC X(30).
020400         10  WS-DUP-KEY-CODE      PIC X(10).
020500     05  WS-MATCH-SW             PIC X(01) VALUE "N".
020600         88  MATCH-FOUND         VALUE "Y".
020700     05  WS-MATCH-COUNT          PIC 9(03) COMP.
020800
020900*    CR-3601 - SWAP SCRATCH FOR 550-SWAP-ENTRIES.  ONLY A RANK-
021000*    IDX-TABLE ENTRY (A TABLE POSITION NUMBER) GETS SWAPPED NOW,
021100*    NOT A WHOLE ANALYSIS-TABLE ROW, SO ONE 9(03) COMP IS ENOUGH.
021200 77  WS-RANK-SWAP                PIC 9(03) COMP.
021300
022800*    TABLE OF DUPLICATE KEYS ALREADY SEEN THIS RUN - SUBJECT
022900*    NAME CONCATENATED WITH SUBJECT CODE, FIRST OCCURRENCE WINS.
023000*    SIZED FOR 200 SUBJECTS, A FULL TERM'S WORTH FOR ONE
023100*    STUDENT NEVER COMES CLOSE.
023200 01  DUP-KEY-TABLE.
023300     05  DUP-KEY-ENTRY OCCURS 200 TIMES INDEXED BY DUP-IDX
023400                       PIC X(40).
023500
023600*    IN-MEMORY WORKING TABLE OF ANALYZED SUBJECTS - HOLDS THE
023700*    WHOLE RUN, ONE ROW PER SURVIVING INPUT RECORD, IN INPUT
023800*    ORDER.  CR-3601 - THIS TABLE ITSELF IS NEVER RESEQUENCED;
023850*    500-RANK-SUBJECTS BUILDS THE URGENCY ORDER SEPARATELY INTO
023860*    RANK-IDX-TABLE BELOW SO THE MAIN DETAIL SECTION KEEPS
023870*    PRINTING SUBJECTS IN THE ORDER THE FEED GAVE THEM.
023900*    ANA-TABLE-COUNT TRACKS HOW MANY ROWS ARE ACTUALLY IN USE.
024000 01  ANALYSIS-TABLE.
024100     05  ANA-TABLE-ENTRY OCCURS 200 TIMES INDEXED BY ANA-IDX.
024200         10  ANA-T-CODE          PIC X(10).
024300         10  ANA-T-NAME          PIC X(30).
024400         10  ANA-T-PRESENT       PIC 9(04) COMP.
024500         10  ANA-T-TOTAL         PIC 9(04) COMP.
024600         10  ANA-T-PERCENT       PIC 9(03)V99.
024700         10  ANA-T-STATUS        PIC X(08).
024800         10  ANA-T-STATUS-RANK   PIC 9(01) COMP.
024900         10  ANA-T-THRESHOLD     PIC 9(03)V99.
025000         10  ANA-T-NEED          PIC 9(04) COMP.
025100         10  ANA-T-MISS          PIC 9(04) COMP.
025200         10  ANA-T-FACULTY       PIC X(25).
025300         10  ANA-T-TERM          PIC X(15).
025400         10  ANA-T-ADVISORY      PIC X(40).
025500         10  ANA-T-ACTION        PIC X(20).
025600 01  ANA-TABLE-COUNT             PIC 9(03) COMP VALUE ZERO.
025620
025640*    CR-3601 - PARALLEL TABLE OF ANALYSIS-TABLE POSITION NUMBERS.
025660*    500-RANK-SUBJECTS LOADS THIS 1-FOR-1 WITH ANALYSIS-TABLE
025680*    (ENTRY N STARTS OUT POINTING AT ROW N) AND THEN BUBBLE-SORTS
025685*    THE POSITION NUMBERS BY STATUS RANK/PERCENTAGE - THE REAL
025690*    ROWS NEVER MOVE.  750-WRITE-PRIORITY-SECT READS THE TOP 5
025695*    ENTRIES TO FIND THE MOST URGENT SUBJECTS.
025700 01  RANK-IDX-TABLE.
025720     05  RANK-IDX-ENTRY OCCURS 200 TIMES INDEXED BY RANK-IDX
025740                       PIC 9(03) COMP.
025760
025800*    THRESHOLD RULE TABLE, LOADED ONCE AT 050-LOAD-THRESH-TABLE
025900*    BEFORE THE MAIN READ LOOP STARTS - SAME IDIOM THE SHOP USES
026000*    FOR SMALL LOOKUP TABLES LOADED BEFORE A MAIN READ LOOP.
026100 01  THRESH-RULE-TABLE.
026200     05  THRESH-TABLE-ENTRY OCCURS 100 TIMES INDEXED BY THR-IDX.
026300         10  THR-T-KEYWORD       PIC X(10).
026400         10  THR-T-PERCENT       PIC 9(03)V99.
026500 77  WS-DEFAULT-THRESHOLD        PIC 9(03)V99 VALUE 75.00.
026600 77  WS-SAFE-BUFFER              PIC 9(03)V99 VALUE 10.00.
026700
026800*    STATUS-PREFIX TABLE, LOADED BY VALUE CLAUSE AND RE-VIEWED
026900*    AS A TABLE BY STATUS RANK - USED TO TURN A NUMERIC RANK
027000*    BACK INTO THE OVERALL-STATUS TEXT IN 400-COMPUTE-OVERALL.
027100 01  STATUS-WORD-VALUES.
027200     05  FILLER                  PIC X(08) VALUE "LOW     ".
027300     05  FILLER                  PIC X(08) VALUE "CRITICAL".
027400     05  FILLER                  PIC X(08) VALUE "SAFE    ".
027500 01  STATUS-WORD-TABLE REDEFINES STATUS-WORD-VALUES.
027600     05  STATUS-WORD-ENTRY       PIC X(08) OCCURS 3 TIMES.
027700
027800*    RUN PARAMETERS - NORMALLY SUPPLIED ON THE JCL SYSIN CARD
027900*    FOR THIS JOB (SEE 000-HOUSEKEEPING); DEFAULTED HERE SO THE
028000*    JOB STILL RUNS CLEAN WHEN THE CARD IS MISSING.
028100 01  WS-RUN-PARMS.
028200     05  WS-INSTITUTION-NAME     PIC X(40)
028300             VALUE "UNITRACK COMMUNITY COLLEGE".
028400     05  WS-STUDENT-NAME         PIC X(30) VALUE SPACES.
028500     05  WS-STUDENT-ROLL         PIC X(15) VALUE SPACES.
028600
028700*    OVERALL-RUN WORK AREA, MOVED TO SUM-REC IN 900-CLEANUP.
028800 01  WS-OVERALL-WORK.
028900     05  WS-OVR-PERCENT          PIC 9(03)V99.
029000     05  WS-OVR-STATUS           PIC X(08).
029100     05  WS-OVR-STATUS-RANK      PIC 9(01) COMP.
029200
029300 01  WS-CURRENT-DATE-FIELDS.
029400     05  WS-CURRENT-DATE.
029500         10  WS-CURRENT-YEAR     PIC 9(4).
029600         10  WS-CURRENT-MONTH    PIC 9(2).
029700         10  WS-CURRENT-DAY      PIC 9(2).
029800     05  WS-CURRENT-TIME.
029900         10  WS-CURRENT-HOUR     PIC 9(2).
030000         10  WS-CURRENT-MINUTE   PIC 9(2).
030100         10  WS-CURRENT-SECOND   PIC 9(2).
030200         10  WS-CURRENT-MS       PIC 9(2).
030300     05  WS-DIFF-FROM-GMT        PIC S9(4).
030400
030500*    PUNCTUATED DISPLAY VIEW OF THE RUN TIMESTAMP, USED ONLY BY
030600*    920-WRITE-TRAILER WHEN IT BUILDS THE "LAST UPDATED" LINE -
030700*    ADDED CR-1344 SO THE TRAILER DIDN'T HAVE TO RE-EDIT EACH
030800*    SUBFIELD ITSELF.
030900 01  WS-TIMESTAMP-ALT REDEFINES WS-CURRENT-DATE-FIELDS.
031000     05  WS-TS-YEAR              PIC 9(4).
031100     05  WS-TS-MONTH             PIC 9(2).
031200     05  WS-TS-DAY               PIC 9(2).
031300     05  WS-TS-HOUR              PIC 9(2).
031400     05  WS-TS-MINUTE            PIC 9(2).
031500     05  WS-TS-REST              PIC 9(4).
031600
031700     COPY ABENDREC.
031800
031900 01  WS-HDR-REC.
032000     05  FILLER                  PIC X(01) VALUE SPACES.
032100     05  HDR-INSTITUTION         PIC X(40).
032200     05  FILLER                  PIC X(02) VALUE SPACES.
032300     05  FILLER                  PIC X(34) VALUE
032400         "STUDENT ATTENDANCE STATUS REPORT".
032500     05  FILLER                  PIC X(13) VALUE
032600         "PAGE NUMBER:" JUSTIFIED RIGHT.
032700     05  PAGE-NBR-O              PIC ZZ9.
032800
032900 01  WS-HDR-REC2.
033000     05  FILLER                  PIC X(01) VALUE SPACES.
033100     05  FILLER                  PIC X(08) VALUE "STUDENT:".
033200     05  HDR-STUDENT-NAME        PIC X(30).
033300     05  FILLER                  PIC X(07) VALUE "  ROLL:".
033400     05  HDR-STUDENT-ROLL        PIC X(15).
033500
033600 01  WS-SUMMARY-LINE1.
033700     05  FILLER                  PIC X(01) VALUE SPACES.
033800     05  FILLER                  PIC X(09) VALUE "OVERALL: ".
033900     05  SUM1-PCT-O              PIC ZZ9.99.
034000     05  FILLER                  PIC X(02) VALUE "% ".
034100     05  FILLER                  PIC X(01) VALUE "(".
034200     05  SUM1-PRESENT-O          PIC ZZZZ9.
034300     05  FILLER                  PIC X(01) VALUE "/".
034400     05  SUM1-TOTAL-O            PIC ZZZZ9.
034500     05  FILLER                  PIC X(09) VALUE " CLASSES)".
034600
034700 01  WS-SUMMARY-LINE2.
034800     05  FILLER                  PIC X(01) VALUE SPACES.
034900     05  FILLER                  PIC X(08) VALUE "STATUS: ".
035000     05  SUM2-STATUS-O           PIC X(08).
035100
035200 01  WS-SUMMARY-LINE3.
035300     05  FILLER                  PIC X(01) VALUE SPACES.
035400     05  FILLER                  PIC X(06) VALUE "SAFE: ".
035500     05  SUM3-SAFE-O             PIC ZZZ9.
035600     05  FILLER                  PIC X(03) VALUE SPACES.
035700     05  FILLER                  PIC X(10) VALUE "CRITICAL: ".
035800     05  SUM3-CRIT-O             PIC ZZZ9.
035900     05  FILLER                  PIC X(03) VALUE SPACES.
036000     05  FILLER                  PIC X(05) VALUE "LOW: ".
036100     05  SUM3-LOW-O              PIC ZZZ9.
036200
036300 01  WS-COLM-HDR-REC.
036400     05  FILLER                  PIC X(01) VALUE SPACES.
036500     05  FILLER                  PIC X(11) VALUE "CODE".
036600     05  FILLER                  PIC X(31) VALUE "SUBJECT".
036700     05  FILLER                  PIC X(11) VALUE "ATTENDED".
036800     05  FILLER                  PIC X(08) VALUE "PCT".
036900     05  FILLER                  PIC X(09) VALUE "STATUS".
037000     05  FILLER                  PIC X(20) VALUE "ACTION".
037100
037200 01  WS-DETAIL-REC.
037300     05  FILLER                  PIC X(01) VALUE SPACES.
037400     05  DTL-CODE-O              PIC X(10).
037500     05  FILLER                  PIC X(01) VALUE SPACES.
037600     05  DTL-SUBJECT-O           PIC X(30).
037700     05  FILLER                  PIC X(01) VALUE SPACES.
037800     05  DTL-PRESENT-O           PIC ZZZ9.
037900     05  FILLER                  PIC X(01) VALUE "/".
038000     05  DTL-TOTAL-O             PIC ZZZ9.
038100     05  FILLER                  PIC X(02) VALUE SPACES.
038200     05  DTL-PCT-O               PIC ZZ9.99.
038300     05  FILLER                  PIC X(02) VALUE SPACES.
038400     05  DTL-STATUS-O            PIC X(08).
038500     05  FILLER                  PIC X(01) VALUE SPACES.
038600     05  DTL-ACTION-O            PIC X(20).
038700
038800 01  WS-ADVISORY-REC.
038900     05  FILLER                  PIC X(12) VALUE SPACES.
039000     05  DTL-ADVISORY-O          PIC X(40).
039100
039200 01  WS-PRIORITY-HDR.
039300     05  FILLER                  PIC X(01) VALUE SPACES.
039400     05  FILLER                  PIC X(131) VALUE
039500         "SUBJECTS NEEDING ATTENTION - MOST URGENT FIRST".
039600
039700 01  WS-PRIORITY-DETAIL.
039800     05  FILLER                  PIC X(01) VALUE SPACES.
039900     05  PRI-RANK-O              PIC Z9.
040000     05  FILLER                  PIC X(02) VALUE ". ".
040100     05  PRI-CODE-O              PIC X(10).
040200     05  FILLER                  PIC X(01) VALUE SPACES.
040300     05  PRI-NAME-O              PIC X(30).
040400     05  FILLER                  PIC X(02) VALUE SPACES.
040500     05  PRI-PCT-O               PIC ZZ9.99.
040600     05  FILLER                  PIC X(01) VALUE "%".
040700     05  FILLER                  PIC X(02) VALUE SPACES.
040800     05  PRI-STATUS-O            PIC X(08).
040900
041000 01  WS-TRAILER-LINE1.
041100     05  FILLER                  PIC X(01) VALUE SPACES.
041200     05  FILLER                  PIC X(14) VALUE "LAST UPDATED: ".
041300     05  TRL-TIMESTAMP-O         PIC X(19).
041400
041500 01  WS-TRAILER-LINE2.
041600     05  FILLER                  PIC X(01) VALUE SPACES.
041700     05  FILLER                  PIC X(14) VALUE "RECORDS READ: ".
041800     05  TRL-READ-O              PIC ZZZZ9.
041900     05  FILLER                  PIC X(03) VALUE SPACES.
042000     05  FILLER                  PIC X(17) VALUE "RECORDS WRITTEN: ".
042100     05  TRL-WRITTEN-O           PIC ZZZZ9.
042200     05  FILLER                  PIC X(03) VALUE SPACES.
042300     05  FILLER                  PIC X(17) VALUE "RECORDS SKIPPED: ".
042400     05  TRL-SKIPPED-O           PIC ZZZZ9.
042500
042600 01  WS-BLANK-LINE.
042700     05  FILLER                  PIC X(132) VALUE SPACES.
042800
042900 01  ATCALC-LINKAGE-REC.
043000     05  ATP-PRESENT             PIC 9(04) COMP.
043100     05  ATP-TOTAL               PIC 9(04) COMP.
043200     05  ATP-PERCENTAGE          PIC 9(03)V99.
043300     05  ATP-THRESHOLD           PIC 9(03)V99.
043400     05  ATP-STATUS              PIC X(08).
043500     05  ATP-STATUS-RANK         PIC 9(01) COMP.
043600     05  ATP-CLASSES-NEED        PIC 9(04) COMP.
043700     05  ATP-CLASSES-MISS        PIC 9(04) COMP.
043800     05  ATP-ADVISORY-MSG        PIC X(40).
043900     05  ATP-ACTION-TEXT         PIC X(20).
044000 01  ATCALC-RETURN-CD            PIC 9(04) COMP.
044100
044200 01  TRMLTH-TEXT1                PIC X(255).
044300 01  TRMLTH-RETURN-LTH           PIC S9(4).
044400 01  TRMLTH-TEXT-OUT             PIC X(255).
044500
044600 PROCEDURE DIVISION.
044700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044800     PERFORM 100-MAINLINE THRU 100-EXIT
044900             UNTIL NO-MORE-ATTRAW.
045000     PERFORM 400-COMPUTE-OVERALL THRU 400-EXIT.
045100     PERFORM 500-RANK-SUBJECTS THRU 500-EXIT.
045200     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
045300     PERFORM 900-CLEANUP THRU 900-EXIT.
045400     MOVE +0 TO RETURN-CODE.
045500     GOBACK.
045600
045700 000-HOUSEKEEPING.
045800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045900     DISPLAY "******** BEGIN JOB ATTRPT ********".
046000     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
046100     IF TRACE-SWITCH-ON                                         051806SLH
046200        MOVE "Y" TO WS-TRACE-SW                                 051806SLH
046300     END-IF.                                                    051806SLH
046400
046500*    STUDENT NAME AND ROLL NUMBER NORMALLY COME IN ON THE JCL
046600*    SYSIN CARD FOR THIS RUN - DEFAULTS ABOVE APPLY IF THE
046700*    CARD IS BLANK OR MISSING.
046800     ACCEPT WS-STUDENT-NAME FROM SYSIN.
046900     ACCEPT WS-STUDENT-ROLL FROM SYSIN.
047000
047100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
047200     MOVE ZERO TO ANA-TABLE-COUNT.
047300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
047400     PERFORM 050-LOAD-THRESH-TABLE THRU 050-EXIT.
047500     PERFORM 900-READ-ATTRAW THRU 900-EXIT.
047600     IF NO-MORE-ATTRAW
047700        MOVE "000-HOUSEKEEPING" TO PARA-NAME
047800        MOVE "EMPTY ATTENDANCE INPUT FILE" TO ABEND-REASON
047900        GO TO 1000-ABEND-RTN
048000     END-IF.
048100 000-EXIT.
048200     EXIT.
048300
048400 050-LOAD-THRESH-TABLE.
048500     MOVE "050-LOAD-THRESH-TABLE" TO PARA-NAME.
048600     SET THR-IDX TO 1.
048700     PERFORM 920-READ-THRESH THRU 920-EXIT.
048800     PERFORM 055-STORE-THRESH-ROW THRU 055-EXIT
048900         UNTIL NO-MORE-THRESH OR THR-IDX > 100.
049000     COMPUTE WS-RULE-SUB = THR-IDX - 1.
049100     MOVE WS-RULE-SUB TO THRESH-RULES-READ.
049200 050-EXIT.
049300     EXIT.
049400
049500 055-STORE-THRESH-ROW.
049600     MOVE THR-KEYWORD TO THR-T-KEYWORD(THR-IDX).
049700     MOVE THR-PERCENT TO THR-T-PERCENT(THR-IDX).
049800     SET THR-IDX UP BY 1.
049900     PERFORM 920-READ-THRESH THRU 920-EXIT.
050000 055-EXIT.
050100     EXIT.
050200
050300 100-MAINLINE.
050400     MOVE "100-MAINLINE" TO PARA-NAME.
050500     PERFORM 150-NORMALIZE-RECORD THRU 150-EXIT.
050600     IF NOT SKIP-THIS-RECORD
050700        PERFORM 200-RESOLVE-THRESHLD THRU 200-EXIT
050800        PERFORM 250-CALL-CALCULATOR THRU 250-EXIT
050900        PERFORM 260-WRITE-ANALYZED THRU 260-EXIT
051000        PERFORM 300-ACCUMULATE-SUMMARY THRU 300-EXIT
051100     END-IF.
051200     PERFORM 900-READ-ATTRAW THRU 900-EXIT.
051300 100-EXIT.
051400     EXIT.
051500
051600 150-NORMALIZE-RECORD.
051700     MOVE "150-NORMALIZE-RECORD" TO PARA-NAME.
051800     MOVE "N" TO SKIP-RECORD-SW.
051900     MOVE "N" TO DUP-FOUND-SW.
052000
052100*    SENTINEL-NAME CHECK - CR-2287.  A BLANK OR "UNKNOWN" /
052200*    "NULL" / "NONE" NAME (COMPARED WITHOUT REGARD TO CASE)
052300*    FALLS BACK TO THE SUBJECT CODE, OR IS DROPPED IF THE CODE
052400*    IS ALSO BLANK.
052500     MOVE FUNCTION UPPER-CASE(RAW-SUBJ-NAME) TO WS-DUP-KEY.
052600     IF RAW-SUBJ-NAME = SPACES
052700     OR WS-DUP-KEY(1:7) = "UNKNOWN"
052800     OR WS-DUP-KEY(1:4) = "NULL"
052900     OR WS-DUP-KEY(1:4) = "NONE"
053000        IF RAW-SUBJ-CODE = SPACES
053100           MOVE "Y" TO SKIP-RECORD-SW
053200           ADD 1 TO RECORDS-SKIPPED
053300           GO TO 150-EXIT
053400        ELSE
053500           MOVE RAW-SUBJ-CODE TO RAW-SUBJ-NAME
053600        END-IF
053700     END-IF.
053800
053900*    DUPLICATE-KEY CHECK - NAME CONCATENATED WITH CODE, FIRST
054000*    OCCURRENCE WINS - CR-0188.
054100     MOVE SPACES TO WS-DUP-KEY.
054200     STRING RAW-SUBJ-NAME DELIMITED BY SIZE
054300            RAW-SUBJ-CODE DELIMITED BY SIZE
054400            INTO WS-DUP-KEY.
054500     SET DUP-IDX TO 1.
054600     PERFORM 155-CHECK-DUP-ENTRY THRU 155-EXIT
054700         UNTIL DUP-IDX > ATTRAW-RECORDS-READ OR DUPLICATE-FOUND.
054800     IF DUPLICATE-FOUND
054900        MOVE "Y" TO SKIP-RECORD-SW
055000        ADD 1 TO RECORDS-SKIPPED
055100        GO TO 150-EXIT
055200     END-IF.
055300     IF ATTRAW-RECORDS-READ NOT > 200
055400        MOVE WS-DUP-KEY TO DUP-KEY-ENTRY(ATTRAW-RECORDS-READ)
055500     END-IF.
055600
055700*    TOTAL IS ALWAYS RECOMPUTED - NEVER TRUSTED FROM THE INPUT.
055800     COMPUTE WS-TOTAL-WORK = RAW-PRESENT + RAW-ABSENT.
055900     IF WS-TOTAL-WORK > ZERO
056000        COMPUTE WS-PERCENT-WORK ROUNDED =
056100                RAW-PRESENT / WS-TOTAL-WORK * 100
056200     ELSE
056300        MOVE ZERO TO WS-PERCENT-WORK
056400     END-IF.
056500
056600*    TRIM THE FACULTY NAME - SAME MECHANICS AS THE SHOP'S
056700*    PRIOR TRIM-LENGTH ROUTINE, CALLED HERE AS TRMLTH.
056800     MOVE RAW-FACULTY TO TRMLTH-TEXT1.
056900     MOVE ZERO TO TRMLTH-RETURN-LTH.
057000     CALL "TRMLTH" USING TRMLTH-TEXT1, TRMLTH-RETURN-LTH,
057100          TRMLTH-TEXT-OUT.
057200     MOVE TRMLTH-TEXT-OUT(1:25) TO RAW-FACULTY.
057300
057400     IF TRACE-ON
057500        DISPLAY "ATTRPT: NORMALIZED NAME=" WS-DUP-KEY-NAME
057600                " CODE=" WS-DUP-KEY-CODE
057700     END-IF.
057800 150-EXIT.
057900     EXIT.
058000
058100 155-CHECK-DUP-ENTRY.
058200     IF DUP-KEY-ENTRY(DUP-IDX) = WS-DUP-KEY
058300        MOVE "Y" TO DUP-FOUND-SW
058400     END-IF.
058500     SET DUP-IDX UP BY 1.
058600 155-EXIT.
058700     EXIT.
058800
058900 200-RESOLVE-THRESHLD.
059000     MOVE "200-RESOLVE-THRESHLD" TO PARA-NAME.
059100     MOVE WS-DEFAULT-THRESHOLD TO ATP-THRESHOLD.
059200     MOVE "N" TO WS-MATCH-SW.
059300
059400*    EXACT SUBJECT-CODE MATCH FIRST.
059500     IF RAW-SUBJ-CODE NOT = SPACES
059600        SET THR-IDX TO 1
059700        PERFORM 210-CHECK-EXACT-MATCH THRU 210-EXIT
059800            UNTIL THR-IDX > THRESH-RULES-READ OR MATCH-FOUND
059900     END-IF.
060000     IF MATCH-FOUND
060100        GO TO 200-EXIT
060200     END-IF.
060300
060400*    OTHERWISE SCAN RULES IN ORDER FOR A CASE-INSENSITIVE
060500*    KEYWORD MATCH AGAINST THE SUBJECT NAME - CR-3560 TRIES
060600*    EVERY RULE ROW, NUMERIC KEYWORDS INCLUDED.
060700     MOVE FUNCTION UPPER-CASE(RAW-SUBJ-NAME) TO WS-DUP-KEY.
060800     SET THR-IDX TO 1.
060900     PERFORM 220-CHECK-KEYWORD-MATCH THRU 220-EXIT
061000         UNTIL THR-IDX > THRESH-RULES-READ OR MATCH-FOUND.
061100 200-EXIT.
061200     EXIT.
061300
061400 210-CHECK-EXACT-MATCH.
061500     IF THR-T-KEYWORD(THR-IDX) = RAW-SUBJ-CODE
061600        MOVE THR-T-PERCENT(THR-IDX) TO ATP-THRESHOLD
061700        MOVE "Y" TO WS-MATCH-SW
061800     ELSE
061900        SET THR-IDX UP BY 1
062000     END-IF.
062100 210-EXIT.
062200     EXIT.
062300
062400*    CR-3560 - TRMLTH SUPPLIES THE TRIMMED KEYWORD LENGTH SO
062500*    THE TRAILING SPACES ON THE 10-BYTE KEYWORD FIELD DON'T
062600*    DEFEAT THE SEARCH.  A ZERO-LENGTH KEYWORD (A BLANK RULE
062700*    ROW) IS THE ONLY THING SKIPPED - EVERY OTHER KEYWORD,
062750*    LETTER OR DIGIT, IS TRIED.
062760*    CR-3618 - TRMLTH-TEXT-OUT IS UPPER-CASED RIGHT HERE BEFORE
062770*    THE COMPARE.  WS-DUP-KEY WAS ALREADY UPPER-CASED BY
062780*    200-RESOLVE-THRESHLD, BUT THE RULE KEYWORD NEVER WAS.
062800 220-CHECK-KEYWORD-MATCH.
062900     MOVE SPACES TO TRMLTH-TEXT1.
063000     MOVE THR-T-KEYWORD(THR-IDX) TO TRMLTH-TEXT1(1:10).
063100     MOVE ZERO TO TRMLTH-RETURN-LTH.
063200     CALL "TRMLTH" USING TRMLTH-TEXT1, TRMLTH-RETURN-LTH,
063300          TRMLTH-TEXT-OUT.
063400     IF TRMLTH-RETURN-LTH > ZERO
063410        MOVE FUNCTION UPPER-CASE(TRMLTH-TEXT-OUT) TO
063420             TRMLTH-TEXT-OUT
063500        MOVE ZERO TO WS-MATCH-COUNT
063600        INSPECT WS-DUP-KEY TALLYING WS-MATCH-COUNT
063700            FOR ALL TRMLTH-TEXT-OUT(1:TRMLTH-RETURN-LTH)
063800        IF WS-MATCH-COUNT > ZERO
063900           MOVE THR-T-PERCENT(THR-IDX) TO ATP-THRESHOLD
064000           MOVE "Y" TO WS-MATCH-SW
064100        END-IF
064200     END-IF.
064300     IF NOT MATCH-FOUND
064400        SET THR-IDX UP BY 1
064500     END-IF.
064800 220-EXIT.
064900     EXIT.
065000
065100 250-CALL-CALCULATOR.
065200     MOVE "250-CALL-CALCULATOR" TO PARA-NAME.
065300     MOVE RAW-PRESENT        TO ATP-PRESENT.
065400     MOVE WS-TOTAL-WORK      TO ATP-TOTAL.
065500     MOVE WS-PERCENT-WORK    TO ATP-PERCENTAGE.
065600     CALL "ATCALC" USING ATCALC-LINKAGE-REC, ATCALC-RETURN-CD.
065700
065800     ADD 1 TO ANA-TABLE-COUNT.
065900     MOVE RAW-SUBJ-CODE   TO ANA-T-CODE(ANA-TABLE-COUNT).
066000     MOVE RAW-SUBJ-NAME   TO ANA-T-NAME(ANA-TABLE-COUNT).
066100     MOVE ATP-PRESENT     TO ANA-T-PRESENT(ANA-TABLE-COUNT).
066200     MOVE ATP-TOTAL       TO ANA-T-TOTAL(ANA-TABLE-COUNT).
066300     MOVE ATP-PERCENTAGE  TO ANA-T-PERCENT(ANA-TABLE-COUNT).
066400     MOVE ATP-STATUS      TO ANA-T-STATUS(ANA-TABLE-COUNT).
066500     MOVE ATP-STATUS-RANK TO ANA-T-STATUS-RANK(ANA-TABLE-COUNT).
066600     MOVE ATP-THRESHOLD   TO ANA-T-THRESHOLD(ANA-TABLE-COUNT).
066700     MOVE ATP-CLASSES-NEED
066800                          TO ANA-T-NEED(ANA-TABLE-COUNT).
066900     MOVE ATP-CLASSES-MISS
067000                          TO ANA-T-MISS(ANA-TABLE-COUNT).
067100     MOVE RAW-FACULTY     TO ANA-T-FACULTY(ANA-TABLE-COUNT).
067200     MOVE RAW-TERM        TO ANA-T-TERM(ANA-TABLE-COUNT).
067300     MOVE ATP-ADVISORY-MSG
067400                          TO ANA-T-ADVISORY(ANA-TABLE-COUNT).
067500     MOVE ATP-ACTION-TEXT TO ANA-T-ACTION(ANA-TABLE-COUNT).
067600 250-EXIT.
067700     EXIT.
067800
067900 260-WRITE-ANALYZED.
068000     MOVE "260-WRITE-ANALYZED" TO PARA-NAME.
068100     INITIALIZE ANA-SUBJ-REC.
068200     MOVE RAW-SUBJ-CODE   TO ANA-SUBJ-CODE.
068300     MOVE RAW-SUBJ-NAME   TO ANA-SUBJ-NAME.
068400     MOVE ATP-PRESENT     TO ANA-PRESENT.
068500     MOVE ATP-TOTAL       TO ANA-TOTAL.
068600     MOVE ATP-PERCENTAGE  TO ANA-PERCENTAGE.
068700     MOVE ATP-STATUS      TO ANA-STATUS.
068800     MOVE ATP-THRESHOLD   TO ANA-THRESHOLD.
068900     MOVE ATP-CLASSES-NEED TO ANA-CLASSES-NEED.
069000     MOVE ATP-CLASSES-MISS TO ANA-CLASSES-MISS.
069100     MOVE RAW-FACULTY     TO ANA-FACULTY.
069200     MOVE RAW-TERM        TO ANA-TERM.
069300     WRITE ANA-SUBJ-REC.
069400     ADD 1 TO RECORDS-WRITTEN.
069500 260-EXIT.
069600     EXIT.
069700
069800 300-ACCUMULATE-SUMMARY.
069900     MOVE "300-ACCUMULATE-SUMMARY" TO PARA-NAME.
070000     ADD ATP-PRESENT TO SUM-OVR-PRESENT-ACC.
070100     ADD ATP-TOTAL   TO SUM-OVR-TOTAL-ACC.
070200     EVALUATE ATP-STATUS
070300        WHEN "SAFE    "
070400           ADD 1 TO SUM-SAFE-COUNT-ACC
070500        WHEN "CRITICAL"
070600           ADD 1 TO SUM-CRIT-COUNT-ACC
070700        WHEN OTHER
070800           ADD 1 TO SUM-LOW-COUNT-ACC
070900     END-EVALUATE.
071000 300-EXIT.
071100     EXIT.
071200
071300 400-COMPUTE-OVERALL.
071400**   TGD 091295 - OVERALL PERCENTAGE USES THE RAW SUMMED
071500**   INTEGERS, NOT THE PER-SUBJECT ROUNDED PERCENTAGES, AND IS
071600**   ALWAYS JUDGED AGAINST THE DEFAULT THRESHOLD - CUSTOM RULES
071700**   NEVER APPLY TO THE OVERALL FIGURE.
071800     MOVE "400-COMPUTE-OVERALL" TO PARA-NAME.
071900     IF SUM-OVR-TOTAL-ACC > ZERO
072000        COMPUTE WS-OVR-PERCENT ROUNDED =
072100                SUM-OVR-PRESENT-ACC / SUM-OVR-TOTAL-ACC * 100
072200     ELSE
072300        MOVE ZERO TO WS-OVR-PERCENT
072400     END-IF.
072500     IF WS-OVR-PERCENT >= WS-DEFAULT-THRESHOLD + WS-SAFE-BUFFER
072600        MOVE 2 TO WS-OVR-STATUS-RANK
072700     ELSE
072800        IF WS-OVR-PERCENT >= WS-DEFAULT-THRESHOLD
072900           MOVE 1 TO WS-OVR-STATUS-RANK
073000        ELSE
073100           MOVE 0 TO WS-OVR-STATUS-RANK
073200        END-IF
073300     END-IF.
073400     COMPUTE WS-SUB = WS-OVR-STATUS-RANK + 1.
073500     MOVE STATUS-WORD-ENTRY(WS-SUB) TO WS-OVR-STATUS.
073600 400-EXIT.
073700     EXIT.
073800
073900 500-RANK-SUBJECTS.
074000**   BWK 042293 - A SIMPLE BUBBLE PASS IS PLENTY FOR A FEW
074100**   DOZEN SUBJECTS; KEY IS (STATUS RANK, PERCENTAGE ASCENDING).
074150**   DMK 030915 CR-3601 - THE PASS NOW SORTS RANK-IDX-TABLE, NOT
074160**   ANALYSIS-TABLE - 505-INIT-RANK-IDX LOADS THE IDENTITY
074170**   PERMUTATION FIRST SO AN UNSORTED RUN STILL READS CORRECTLY.
074200     MOVE "500-RANK-SUBJECTS" TO PARA-NAME.
074250     MOVE 1 TO WS-SUB.
074260     PERFORM 505-INIT-RANK-IDX THRU 505-EXIT
074270         UNTIL WS-SUB > ANA-TABLE-COUNT.
074300     IF ANA-TABLE-COUNT < 2
074400        GO TO 500-EXIT
074500     END-IF.
074600     SET ANA-IDX TO 1.
074700     PERFORM 510-RANK-OUTER-PASS THRU 510-EXIT
074800         UNTIL ANA-IDX > ANA-TABLE-COUNT - 1.
074900 500-EXIT.
075000     EXIT.
075050
075060 505-INIT-RANK-IDX.
075070     MOVE WS-SUB TO RANK-IDX-ENTRY(WS-SUB).
075080     ADD 1 TO WS-SUB.
075090 505-EXIT.
075095     EXIT.
075100
075200 510-RANK-OUTER-PASS.
075300     MOVE 1 TO WS-SUB.
075400     PERFORM 520-RANK-INNER-PASS THRU 520-EXIT
075500         UNTIL WS-SUB > ANA-TABLE-COUNT - ANA-IDX.
075600     SET ANA-IDX UP BY 1.
075700 510-EXIT.
075800     EXIT.
075900
076000 520-RANK-INNER-PASS.
076050**   DMK 030915 CR-3601 - COMPARES AND SWAPS GO THROUGH THE
076060**   INDIRECT RANK-IDX-ENTRY LOOKUP SO THE REAL ANALYSIS-TABLE
076070**   ROW AT WS-SUB NEVER MOVES.
076100     IF ANA-T-STATUS-RANK(RANK-IDX-ENTRY(WS-SUB)) >
076200        ANA-T-STATUS-RANK(RANK-IDX-ENTRY(WS-SUB + 1))
076300        PERFORM 550-SWAP-ENTRIES THRU 550-EXIT
076400     ELSE
076500        IF ANA-T-STATUS-RANK(RANK-IDX-ENTRY(WS-SUB)) =
076600           ANA-T-STATUS-RANK(RANK-IDX-ENTRY(WS-SUB + 1))
076700           IF ANA-T-PERCENT(RANK-IDX-ENTRY(WS-SUB)) >
076800              ANA-T-PERCENT(RANK-IDX-ENTRY(WS-SUB + 1))
076900              PERFORM 550-SWAP-ENTRIES THRU 550-EXIT
077000           END-IF
077100        END-IF
077200     END-IF.
077300     ADD 1 TO WS-SUB.
077400 520-EXIT.
077500     EXIT.
077600
077700 550-SWAP-ENTRIES.
077800     MOVE RANK-IDX-ENTRY(WS-SUB)     TO WS-RANK-SWAP.
077900     MOVE RANK-IDX-ENTRY(WS-SUB + 1) TO RANK-IDX-ENTRY(WS-SUB).
078000     MOVE WS-RANK-SWAP TO RANK-IDX-ENTRY(WS-SUB + 1).
078100 550-EXIT.
078200     EXIT.
078300
078400 600-PRINT-REPORT.
078500     MOVE "600-PRINT-REPORT" TO PARA-NAME.
078600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
078700     PERFORM 710-WRITE-SUMMARY-BLOCK THRU 710-EXIT.
078800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
078900     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT
079000         VARYING ANA-IDX FROM 1 BY 1
079100         UNTIL ANA-IDX > ANA-TABLE-COUNT.
079200     PERFORM 750-WRITE-PRIORITY-SECT THRU 750-EXIT.
079300     PERFORM 920-WRITE-TRAILER THRU 920-EXIT.
079400 600-EXIT.
079500     EXIT.
079600
079700 600-PAGE-BREAK.
079800     WRITE RPT-REC FROM WS-BLANK-LINE.
079900     WRITE RPT-REC FROM WS-BLANK-LINE.
080000 600-BRK-EXIT.
080100     EXIT.
080200
080300 700-WRITE-PAGE-HDR.
080400     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
080500     MOVE WS-INSTITUTION-NAME TO HDR-INSTITUTION.
080600     MOVE WS-PAGES TO PAGE-NBR-O.
080700     WRITE RPT-REC FROM WS-HDR-REC
080800         AFTER ADVANCING NEXT-PAGE.
080900     MOVE WS-STUDENT-NAME TO HDR-STUDENT-NAME.
081000     MOVE WS-STUDENT-ROLL TO HDR-STUDENT-ROLL.
081100     WRITE RPT-REC FROM WS-HDR-REC2
081200         AFTER ADVANCING 1.
081300     WRITE RPT-REC FROM WS-BLANK-LINE
081400         AFTER ADVANCING 1.
081500     MOVE ZERO TO WS-LINES.
081600     ADD 1 TO WS-PAGES.
081700 700-EXIT.
081800     EXIT.
081900
082000 710-WRITE-SUMMARY-BLOCK.
082100     MOVE "710-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
082200     MOVE WS-OVR-PERCENT TO SUM1-PCT-O.
082300     MOVE SUM-OVR-PRESENT-ACC TO SUM1-PRESENT-O.
082400     MOVE SUM-OVR-TOTAL-ACC TO SUM1-TOTAL-O.
082500     WRITE RPT-REC FROM WS-SUMMARY-LINE1 AFTER ADVANCING 1.
082600     MOVE WS-OVR-STATUS TO SUM2-STATUS-O.
082700     WRITE RPT-REC FROM WS-SUMMARY-LINE2 AFTER ADVANCING 1.
082800     MOVE SUM-SAFE-COUNT-ACC TO SUM3-SAFE-O.
082900     MOVE SUM-CRIT-COUNT-ACC TO SUM3-CRIT-O.
083000     MOVE SUM-LOW-COUNT-ACC TO SUM3-LOW-O.
083100     WRITE RPT-REC FROM WS-SUMMARY-LINE3 AFTER ADVANCING 1.
083200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
083300     ADD 4 TO WS-LINES.
083400 710-EXIT.
083500     EXIT.
083600
083700 720-WRITE-COLM-HDR.
083800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
083900     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
084000     ADD 1 TO WS-LINES.
084100 720-EXIT.
084200     EXIT.
084300
084400 740-WRITE-DETAIL-LINE.
084500     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
084600     IF WS-LINES > 50
084700        PERFORM 600-PAGE-BREAK THRU 600-BRK-EXIT
084800        PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
084900        PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
085000     END-IF.
085100     MOVE ANA-T-CODE(ANA-IDX)    TO DTL-CODE-O.
085200     MOVE ANA-T-NAME(ANA-IDX)    TO DTL-SUBJECT-O.
085300     MOVE ANA-T-PRESENT(ANA-IDX) TO DTL-PRESENT-O.
085400     MOVE ANA-T-TOTAL(ANA-IDX)   TO DTL-TOTAL-O.
085500     MOVE ANA-T-PERCENT(ANA-IDX) TO DTL-PCT-O.
085600     MOVE ANA-T-STATUS(ANA-IDX)  TO DTL-STATUS-O.
085700     MOVE ANA-T-ACTION(ANA-IDX)  TO DTL-ACTION-O.
085800     WRITE RPT-REC FROM WS-DETAIL-REC AFTER ADVANCING 1.
085900     MOVE ANA-T-ADVISORY(ANA-IDX) TO DTL-ADVISORY-O.
086000     WRITE RPT-REC FROM WS-ADVISORY-REC AFTER ADVANCING 1.
086100     ADD 2 TO WS-LINES.
086200 740-EXIT.
086300     EXIT.
086400
086500 750-WRITE-PRIORITY-SECT.
086550**   DMK 030915 CR-3601 - WALKS RANK-IDX-TABLE (THE SORTED
086560**   VIEW) BY POSITION, NOT ANALYSIS-TABLE DIRECTLY - SEE
086570**   760-WRITE-PRIORITY-LINE FOR THE LOOKUP.
086600     MOVE "750-WRITE-PRIORITY-SECT" TO PARA-NAME.
086700     IF ANA-TABLE-COUNT = ZERO
086800        GO TO 750-EXIT
086900     END-IF.
087000     IF WS-LINES > 44
087100        PERFORM 600-PAGE-BREAK THRU 600-BRK-EXIT
087200        PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
087300     END-IF.
087400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
087500     WRITE RPT-REC FROM WS-PRIORITY-HDR AFTER ADVANCING 1.
087600     ADD 2 TO WS-LINES.
087700     PERFORM 760-WRITE-PRIORITY-LINE THRU 760-EXIT
087800         VARYING WS-PRI-SUB FROM 1 BY 1
087900         UNTIL WS-PRI-SUB > ANA-TABLE-COUNT OR WS-PRI-SUB > 5.
088000 750-EXIT.
088100     EXIT.
088200
088300 760-WRITE-PRIORITY-LINE.
088320**   DMK 030915 CR-3601 - SET ANA-IDX FROM RANK-IDX-ENTRY TO
088340**   DEREFERENCE THE ACTUAL ANALYSIS-TABLE ROW THIS RANK
088360**   POSITION POINTS AT; WS-PRI-SUB IS JUST THE 1-5 POSITION.
088400     IF WS-LINES > 50
088500        PERFORM 600-PAGE-BREAK THRU 600-BRK-EXIT
088600        PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
088700     END-IF.
088720     SET ANA-IDX TO RANK-IDX-ENTRY(WS-PRI-SUB).
088800     MOVE WS-PRI-SUB TO PRI-RANK-O.
088900     MOVE ANA-T-CODE(ANA-IDX) TO PRI-CODE-O.
089000     MOVE ANA-T-NAME(ANA-IDX) TO PRI-NAME-O.
089100     MOVE ANA-T-PERCENT(ANA-IDX) TO PRI-PCT-O.
089200     MOVE ANA-T-STATUS(ANA-IDX) TO PRI-STATUS-O.
089300     WRITE RPT-REC FROM WS-PRIORITY-DETAIL AFTER ADVANCING 1.
089400     ADD 1 TO WS-LINES.
089500 760-EXIT.
089600     EXIT.
089700
089800 800-OPEN-FILES.
089900     MOVE "800-OPEN-FILES" TO PARA-NAME.
089950     OPEN INPUT ATTRAW, THRESH.
090000     OPEN OUTPUT ANALYZED, SUMMARY, REPORT, SYSOUT.
090200     IF NOT ATTRAW-OK
090300        MOVE "800-OPEN-FILES" TO PARA-NAME
090400        MOVE "ATTRAW WOULD NOT OPEN" TO ABEND-REASON
090500        GO TO 1000-ABEND-RTN
090600     END-IF.
090700 800-EXIT.
090800     EXIT.
090900
091000 850-CLOSE-FILES.
091100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
091200     CLOSE ATTRAW, THRESH, ANALYZED, SUMMARY, REPORT, SYSOUT.
091300 850-EXIT.
091400     EXIT.
091500
091600 900-READ-ATTRAW.
091700     MOVE "900-READ-ATTRAW" TO PARA-NAME.
091800     READ ATTRAW
091900         AT END MOVE "N" TO MORE-ATTRAW-SW
092000         GO TO 900-EXIT
092100     END-READ.
092200     ADD 1 TO ATTRAW-RECORDS-READ.
092300 900-EXIT.
092400     EXIT.
092500
092600 920-READ-THRESH.
092700     MOVE "920-READ-THRESH" TO PARA-NAME.
092800     READ THRESH
092900         AT END MOVE "N" TO MORE-THRESH-SW
093000         GO TO 920-EXIT
093100     END-READ.
093200 920-EXIT.
093300     EXIT.
093400
093500 920-WRITE-TRAILER.
093600     MOVE "920-WRITE-TRAILER" TO PARA-NAME.
093700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
093800     MOVE WS-TS-YEAR TO TRL-TIMESTAMP-O(1:4).
093900     MOVE "-" TO TRL-TIMESTAMP-O(5:1).
094000     MOVE WS-TS-MONTH TO TRL-TIMESTAMP-O(6:2).
094100     MOVE "-" TO TRL-TIMESTAMP-O(8:1).
094200     MOVE WS-TS-DAY TO TRL-TIMESTAMP-O(9:2).
094300     MOVE " " TO TRL-TIMESTAMP-O(11:1).
094400     MOVE WS-TS-HOUR TO TRL-TIMESTAMP-O(12:2).
094500     MOVE ":" TO TRL-TIMESTAMP-O(14:1).
094600     MOVE WS-TS-MINUTE TO TRL-TIMESTAMP-O(15:2).
094700     WRITE RPT-REC FROM WS-TRAILER-LINE1 AFTER ADVANCING 1.
094800     MOVE ATTRAW-RECORDS-READ TO TRL-READ-O.
094900     MOVE RECORDS-WRITTEN TO TRL-WRITTEN-O.
095000     MOVE RECORDS-SKIPPED TO TRL-SKIPPED-O.
095100     WRITE RPT-REC FROM WS-TRAILER-LINE2 AFTER ADVANCING 1.
095200 920-EXIT.
095300     EXIT.
095400
095500 900-CLEANUP.
095600     MOVE "900-CLEANUP" TO PARA-NAME.
095700     INITIALIZE SUM-REC.
095800     MOVE ANA-TABLE-COUNT TO SUM-TOTAL-SUBJ.
095900     MOVE SUM-SAFE-COUNT-ACC TO SUM-SAFE-COUNT.
096000     MOVE SUM-CRIT-COUNT-ACC TO SUM-CRIT-COUNT.
096100     MOVE SUM-LOW-COUNT-ACC TO SUM-LOW-COUNT.
096200     MOVE SUM-OVR-PRESENT-ACC TO SUM-OVR-PRESENT.
096300     MOVE SUM-OVR-TOTAL-ACC TO SUM-OVR-TOTAL.
096400     MOVE WS-OVR-PERCENT TO SUM-OVR-PERCENT.
096500     MOVE WS-OVR-STATUS TO SUM-OVR-STATUS.
096600     WRITE SUM-REC.
096700
096800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096900
097000     DISPLAY "** ATTENDANCE RECORDS READ **".
097100     DISPLAY ATTRAW-RECORDS-READ.
097200     DISPLAY "** SUBJECTS WRITTEN TO ANALYZED **".
097300     DISPLAY RECORDS-WRITTEN.
097400     DISPLAY "** DUPLICATE/SENTINEL RECORDS SKIPPED **".
097500     DISPLAY RECORDS-SKIPPED.
097600     DISPLAY "******** NORMAL END OF JOB ATTRPT ********".
097700 900-EXIT.
097800     EXIT.
097900
098000 1000-ABEND-RTN.
098100     MOVE ATTRAW-RECORDS-READ TO ACTUAL-VAL.
098200     MOVE ZERO TO EXPECTED-VAL.
098250     WRITE SYSOUT-REC FROM ABEND-REC.
098400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
098500     DISPLAY "*** ABNORMAL END OF JOB-ATTRPT ***" UPON CONSOLE.
098550     DIVIDE ZERO-VAL INTO ONE-VAL.
