000100******************************************************************
000200* ANASUBJ -  ANALYZED SUBJECT RECORD (ANA-SUBJ-REC)             *
000300*            WRITTEN TO THE ANALYZED OUTPUT FILE ONE PER        *
000400*            SURVIVING, NORMALIZED SUBJECT - SEE ATTRPT         *
000500*            250-CALL-CALCULATOR / 260-WRITE-ANALYZED.         *
000600* A SIX-BYTE FILLER PADS THE RECORD OUT TO AN EVEN 120 BYTES    *
000700* TO LEAVE ROOM FOR A FUTURE FIELD WITHOUT RESHUFFLING THE      *
000800* LAYOUT - SHOP STANDARD FOR SEQUENTIAL WORK FILES.             *
000900******************************************************************
001000 01  ANA-SUBJ-REC.
001100     05  ANA-SUBJ-CODE           PIC X(10).
001200     05  ANA-SUBJ-NAME           PIC X(30).
001300     05  ANA-PRESENT             PIC 9(04).
001400     05  ANA-TOTAL               PIC 9(04).
001500     05  ANA-PERCENTAGE          PIC 9(03)V99.
001600     05  ANA-STATUS              PIC X(08).
001700     05  ANA-THRESHOLD           PIC 9(03)V99.
001800     05  ANA-CLASSES-NEED        PIC 9(04).
001900     05  ANA-CLASSES-MISS        PIC 9(04).
002000     05  ANA-FACULTY             PIC X(25).
002100     05  ANA-TERM                PIC X(15).
002200     05  FILLER                  PIC X(06).
002300
002400******************************************************************
002500* SPLIT-NAME VIEW OF ANA-SUBJ-NAME, USED WHEN THE REPORT HAS TO *
002600* WRAP A LONG SUBJECT NAME ACROSS THE DETAIL AND A CONTINUATION *
002700* COLUMN.  ADDED 09/22/98 RPT FOR THE LONGER COURSE TITLES THE  *
002800* REGISTRAR STARTED SENDING THAT YEAR.                          *
002900******************************************************************
003000 01  ANA-SUBJ-NAME-ALT REDEFINES ANA-SUBJ-NAME.
003100     05  ANA-SUBJ-NAME-FIRST15   PIC X(15).
003200     05  ANA-SUBJ-NAME-LAST15    PIC X(15).
