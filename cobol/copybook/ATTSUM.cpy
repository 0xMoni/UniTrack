000100******************************************************************
000200* ATTSUM  -  RUN-LEVEL SUMMARY RECORD (SUM-REC)                 *
000300*            ONE ROW WRITTEN AT END OF RUN - SEE ATTRPT         *
000400*            400-COMPUTE-OVERALL / 900-CLEANUP.                 *
000500* FILLER PADS THE RECORD TO AN EVEN 50 BYTES, SHOP STANDARD.    *
000600******************************************************************
000700 01  SUM-REC.
000800     05  SUM-TOTAL-SUBJ          PIC 9(04).
000900     05  SUM-SAFE-COUNT          PIC 9(04).
001000     05  SUM-CRIT-COUNT          PIC 9(04).
001100     05  SUM-LOW-COUNT           PIC 9(04).
001200     05  SUM-OVR-PRESENT         PIC 9(06).
001300     05  SUM-OVR-TOTAL           PIC 9(06).
001400     05  SUM-OVR-PERCENT         PIC 9(03)V99.
001500     05  SUM-OVR-STATUS          PIC X(08).
001600     05  FILLER                  PIC X(09).
