000100******************************************************************
000200* ABENDREC - SHOP-STANDARD ABEND/TRACE WORK AREA.  CARRIES THE  *
000300*            NAME OF THE PARAGRAPH IN CONTROL WHEN SOMETHING    *
000400*            WENT WRONG, PLUS A ONE-LINE REASON AND AN          *
000500*            ACTUAL/EXPECTED PAIR FOR OUT-OF-BALANCE CHECKS.    *
000600*            WRITTEN TO SYSOUT AHEAD OF THE FORCED ABEND IN     *
000700*            1000-ABEND-RTN.  COMMON TO EVERY BATCH JOB IN THE  *
000800*            SHOP - DO NOT CHANGE WITHOUT CHECKING ALL CALLERS. *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME               PIC X(20).
001200     05  ABEND-REASON            PIC X(40).
001300     05  ACTUAL-VAL              PIC 9(09).
001400     05  EXPECTED-VAL            PIC 9(09).
001500     05  FILLER                  PIC X(22).
001600
001700******************************************************************
001800* THE TWO ITEMS BELOW FORCE THE HARD ABEND ONCE THE SYSOUT     *
001900* RECORD IS WRITTEN - SHOP STANDARD SINCE THE 390 SHOP DOES    *
002000* NOT LET A BATCH STEP GOBACK CLEAN AFTER AN OUT-OF-BALANCE     *
002100* OR MISSING-FILE CONDITION.  SEE 1000-ABEND-RTN.               *
002200******************************************************************
002300 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002400 77  ONE-VAL                     PIC 9(01) VALUE 1.
