000100******************************************************************
000200* THRRULE -  CUSTOM THRESHOLD RULE RECORD                       *
000300*            ONE ROW PER OVERRIDE RULE, APPLIED IN FILE ORDER.  *
000400*            FIRST MATCH WINS - SEE ATTRPT 200-RESOLVE-THRESHLD *
000500* RECORD LENGTH IS A FIXED 15 BYTES - THE TWO FIELDS BELOW      *
000600* ACCOUNT FOR ALL 15 BYTES, SO NO FILLER PAD IS CARRIED HERE.   *
000700******************************************************************
000800 01  THR-RULE-REC.
000900     05  THR-KEYWORD             PIC X(10).
001000     05  THR-PERCENT             PIC 9(03)V99.
