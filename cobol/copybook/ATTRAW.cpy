000100******************************************************************
000200* ATTRAW  -  RAW PER-SUBJECT ATTENDANCE OBSERVATION RECORD      *
000300*            ONE ROW PER SUBJECT AS EXTRACTED FROM THE CAMPUS   *
000400*            ATTENDANCE FEED.  DUPLICATES ARE POSSIBLE AND ARE  *
000500*            WEEDED OUT BY THE NORMALIZER - SEE ATTRPT 150-XXXX *
000600* RECORD LENGTH IS A FIXED 88 BYTES - NO FILLER PAD IS CARRIED  *
000700* HERE BECAUSE THE SIX FIELDS BELOW ACCOUNT FOR ALL 88 BYTES OF *
000800* THE INBOUND LAYOUT AS RECEIVED FROM THE FEED.                 *
000900******************************************************************
001000 01  ATT-RAW-REC.
001100     05  RAW-SUBJ-CODE           PIC X(10).
001200     05  RAW-SUBJ-NAME           PIC X(30).
001300     05  RAW-PRESENT             PIC 9(04).
001400     05  RAW-ABSENT              PIC 9(04).
001500     05  RAW-FACULTY             PIC X(25).
001600     05  RAW-TERM                PIC X(15).
001700
001800******************************************************************
001900* ALTERNATE VIEW OF RAW-TERM - SPLITS THE TERM LABEL INTO A     *
002000* SEASON CODE AND A YEAR PORTION FOR TRACE DISPLAYS.  ADDED     *
002100* 03/11/97 BWK AFTER THE REGISTRAR STARTED CODING TERMS AS      *
002200* "FALL 1996" / "SPRING1997" INSTEAD OF A BARE YEAR.            *
002300******************************************************************
002400 01  RAW-TERM-ALT REDEFINES RAW-TERM.
002500     05  RAW-TERM-SEASON         PIC X(06).
002600     05  RAW-TERM-YEAR           PIC X(09).
