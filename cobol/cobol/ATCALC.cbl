000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ATCALC.
000400 AUTHOR. R PELOQUIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G
001100*
001200*  DATE     BY   TICKET    DESCRIPTION
001300*  -------- ---  --------  ---------------------------------------
001400*  031489   RJP  INITIAL   FIRST CUT - CLASSIFIES A SUBJECT'S
001500*                          ATTENDANCE PERCENTAGE AGAINST ITS
001600*                          THRESHOLD AND WORKS OUT HOW MANY MORE
001700*                          CLASSES CAN BE MISSED OR MUST BE
001800*                          ATTENDED.  CALLED ONCE PER SUBJECT BY
001900*                          ATTRPT 250-CALL-CALCULATOR.
002000*  082290   RJP  CR-0188   SAFETY BUFFER OF 10.00 PCT ABOVE THE
002100*                          THRESHOLD ADDED AHEAD OF THE CRITICAL
002200*                          BAND - REGISTRAR WANTED A CUSHION
002300*                          BEFORE A SUBJECT IS CALLED SAFE.
002400*  042293   BWK  CR-0754   GUARDED 100-CALC-NEEDED AGAINST A
002500*                          THRESHOLD OF EXACTLY 100 PCT - WAS
002600*                          DIVIDING BY ZERO AND ABENDING THE RUN
002700*                          WHEN A CUSTOM RULE SET T TO 100.00.
002800*  021199   RJP  Y2K-0012  YEAR 2000 REVIEW - NO DATE FIELDS IN
002900*                          THIS PROGRAM, NO CHANGE REQUIRED.
003000*  081503   SLH  CR-2287   SPLIT THE ADVISORY TEXT FROM THE
003100*                          REPORT ACTION COLUMN - PRINT WANTED A
003200*                          SHORTER ACTION WORD SEPARATE FROM THE
003300*                          LONGER ADVISORY SENTENCE.
003400*  051806   SLH  CR-2614   ADDED RETURN-CD SO THE CALLER CAN TELL
003500*                          A CALC RAN CLEAN (ZERO) FROM ONE THAT
003600*                          HIT A GUARDED DIVIDE (NONZERO) -
003700*                          REGISTRAR WANTED THOSE COUNTED.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-THRESH-FRACTION    PIC 9V9999 COMP-3.
005000     05  WS-BUFFER-PCT         PIC 9(03)V99 VALUE 10.00.
005100     05  WS-ATTENDED-FRACTION  PIC 9V9999 COMP-3.
005200     05  WS-NEED-RAW           PIC S9(07)V9999 COMP-3.
005300     05  WS-MISS-RAW           PIC S9(07)V9999 COMP-3.
005400     05  WS-DIVIDE-GUARD-SW    PIC X(01) VALUE 'N'.
005500         88  DIVIDE-GUARDED    VALUE 'Y'.
005600     05  WS-RANK-SUB           PIC 9(01) COMP.
005700
005800*    NUMERIC/EDITED VIEW OF THE CANMISS COUNT, USED ONLY WHEN
005900*    BUILDING THE ADVISORY TEXT IN 300-BUILD-ADVISORY - LETS THE
006000*    PARAGRAPH MOVE A ZZZ9 PICTURE INTO THE MESSAGE WITHOUT A
006100*    SEPARATE WORKING FIELD - CR-2287.
006200 01  CANMISS-EDIT-AREA.
006300     05  CANMISS-EDIT          PIC ZZZ9.
006400 01  CANMISS-EDIT-NUM REDEFINES CANMISS-EDIT-AREA.
006500     05  CANMISS-EDIT-NUMERIC  PIC 9(04).
006600
006700*    STATUS-PREFIX TABLE, LOADED BY VALUE CLAUSE AND RE-VIEWED AS
006800*    A TABLE BY STATUS RANK - SHOP'S USUAL WAY OF BUILDING A
006900*    SMALL CONSTANT TABLE WITHOUT A SEPARATE LOAD PARAGRAPH.
007000 01  STATUS-WORD-VALUES.
007100     05  FILLER                PIC X(08) VALUE 'LOW     '.
007200     05  FILLER                PIC X(08) VALUE 'CRITICAL'.
007300     05  FILLER                PIC X(08) VALUE 'SAFE    '.
007400 01  STATUS-WORD-TABLE REDEFINES STATUS-WORD-VALUES.
007500     05  STATUS-WORD-ENTRY     PIC X(08) OCCURS 3 TIMES.
007600
007700 LINKAGE SECTION.
007800 01  ATCALC-PARM-REC.
007900     05  ATP-PRESENT           PIC 9(04) COMP.
008000     05  ATP-TOTAL             PIC 9(04) COMP.
008100     05  ATP-PERCENTAGE        PIC 9(03)V99.
008200     05  ATP-THRESHOLD         PIC 9(03)V99.
008300     05  ATP-STATUS            PIC X(08).
008400     05  ATP-STATUS-RANK       PIC 9(01) COMP.
008500     05  ATP-CLASSES-NEED      PIC 9(04) COMP.
008600     05  ATP-CLASSES-MISS      PIC 9(04) COMP.
008700     05  ATP-ADVISORY-MSG      PIC X(40).
008800     05  ATP-ACTION-TEXT       PIC X(20).
008900
009000*    WHOLE/FRACTIONAL VIEW OF ATP-PERCENTAGE, USED BY 000-MAIN-
009100*    LINE TO DISPLAY A WHOLE-NUMBER DIAGNOSTIC WHEN A GUARDED
009200*    DIVIDE TRIPS ON A 100 PCT CUSTOM THRESHOLD - CR-0754.
009300 01  ATP-PERCENTAGE-PARTS REDEFINES ATP-PERCENTAGE.
009400     05  ATP-PCT-WHOLE         PIC 9(03).
009500     05  ATP-PCT-FRAC          PIC 99.
009600
009700 77  RETURN-CD                PIC 9(04) COMP.
009800
009900 PROCEDURE DIVISION USING ATCALC-PARM-REC, RETURN-CD.
010000 000-MAIN-LINE.
010100     MOVE ZERO TO RETURN-CD.
010200     MOVE 'N' TO WS-DIVIDE-GUARD-SW.
010300     PERFORM 100-CLASSIFY-STATUS THRU 100-EXIT.
010400     PERFORM 200-CALC-NEEDED THRU 200-EXIT.
010500     PERFORM 250-CALC-CANMISS THRU 250-EXIT.
010600     PERFORM 300-BUILD-ADVISORY THRU 300-EXIT.
010700     PERFORM 400-BUILD-ACTION THRU 400-EXIT.
010800     IF DIVIDE-GUARDED                                          042293BWK
010900        MOVE 4 TO RETURN-CD                                     042293BWK
011000        DISPLAY 'ATCALC: 100 PCT THRESHOLD GUARDED, WHOLE PCT='  042293BWK
011100                ATP-PCT-WHOLE                                   042293BWK
011200     END-IF.                                                    042293BWK
011300     GOBACK.
011400
011500 100-CLASSIFY-STATUS.
011600**   RJP 082290 - STATUS WORD COMES OUT OF STATUS-WORD-TABLE BY
011700**   RANK RATHER THAN A SEPARATE LITERAL PER BRANCH, SO THE
011800**   REPORT'S STATUS TEXT AND THE RANK STAY IN STEP.
011900     IF ATP-PERCENTAGE >= ATP-THRESHOLD + WS-BUFFER-PCT
012000        MOVE 2 TO ATP-STATUS-RANK
012100     ELSE
012200        IF ATP-PERCENTAGE >= ATP-THRESHOLD
012300           MOVE 1 TO ATP-STATUS-RANK
012400        ELSE
012500           MOVE 0 TO ATP-STATUS-RANK
012600        END-IF
012700     END-IF.
012800     COMPUTE WS-RANK-SUB = ATP-STATUS-RANK + 1.
012900     MOVE STATUS-WORD-ENTRY(WS-RANK-SUB) TO ATP-STATUS.
013000 100-EXIT.
013100     EXIT.
013200
013300 200-CALC-NEEDED.
013400**   RJP 082290 - T IS CARRIED AS A FRACTION OF 1, NOT OF 100,
013500**   SO THE CEILING ARITHMETIC BELOW MATCHES THE REGISTRAR'S
013600**   PERCENT-OF-CLASSES DEFINITION.
013700     MOVE ZERO TO ATP-CLASSES-NEED.
013800     IF ATP-TOTAL = ZERO
013900        GO TO 200-EXIT
014000     END-IF.
014100     COMPUTE WS-THRESH-FRACTION ROUNDED =
014200             ATP-THRESHOLD / 100.
014300     IF WS-THRESH-FRACTION >= 1
014400        MOVE 'Y' TO WS-DIVIDE-GUARD-SW                          042293BWK
014500        GO TO 200-EXIT                                          042293BWK
014600     END-IF.
014700     COMPUTE WS-ATTENDED-FRACTION ROUNDED =
014800             ATP-PRESENT / ATP-TOTAL.
014900     IF WS-ATTENDED-FRACTION >= WS-THRESH-FRACTION
015000        GO TO 200-EXIT
015100     END-IF.
015200     COMPUTE WS-NEED-RAW ROUNDED =
015300             ( ( WS-THRESH-FRACTION * ATP-TOTAL ) - ATP-PRESENT )
015400             / ( 1 - WS-THRESH-FRACTION ).
015500     IF WS-NEED-RAW > ZERO
015600        COMPUTE ATP-CLASSES-NEED =
015700                FUNCTION INTEGER( WS-NEED-RAW + .9999 )
015800     END-IF.
015900 200-EXIT.
016000     EXIT.
016100
016200 250-CALC-CANMISS.
016300     MOVE ZERO TO ATP-CLASSES-MISS.
016400     IF ATP-TOTAL = ZERO
016500        GO TO 250-EXIT
016600     END-IF.
016700     IF WS-THRESH-FRACTION = ZERO
016800        GO TO 250-EXIT
016900     END-IF.
017000     IF WS-ATTENDED-FRACTION < WS-THRESH-FRACTION
017100        GO TO 250-EXIT
017200     END-IF.
017300     COMPUTE WS-MISS-RAW ROUNDED =
017400             ( ATP-PRESENT - ( WS-THRESH-FRACTION * ATP-TOTAL ) )
017500             / WS-THRESH-FRACTION.
017600     IF WS-MISS-RAW > ZERO
017700        COMPUTE ATP-CLASSES-MISS =
017800                FUNCTION INTEGER( WS-MISS-RAW )
017900     END-IF.
018000 250-EXIT.
018100     EXIT.
018200
018300 300-BUILD-ADVISORY.
018400     MOVE ATP-CLASSES-MISS TO CANMISS-EDIT-NUMERIC.
018500     MOVE CANMISS-EDIT-NUMERIC TO CANMISS-EDIT.
018600     EVALUATE ATP-STATUS
018700        WHEN 'SAFE    '
018800           STRING 'SAFE! CAN MISS ' DELIMITED BY SIZE
018900                  CANMISS-EDIT DELIMITED BY SIZE
019000                  ' MORE CLASS(ES)' DELIMITED BY SIZE
019100                  INTO ATP-ADVISORY-MSG
019200        WHEN 'CRITICAL'
019300           STRING 'CRITICAL! CAN ONLY MISS ' DELIMITED BY SIZE
019400                  CANMISS-EDIT DELIMITED BY SIZE
019500                  ' CLASS(ES)' DELIMITED BY SIZE
019600                  INTO ATP-ADVISORY-MSG
019700        WHEN OTHER
019800           MOVE ATP-CLASSES-NEED TO CANMISS-EDIT-NUMERIC
019900           MOVE CANMISS-EDIT-NUMERIC TO CANMISS-EDIT
020000           STRING 'LOW! NEED TO ATTEND ' DELIMITED BY SIZE
020100                  CANMISS-EDIT DELIMITED BY SIZE
020200                  ' CONSECUTIVE CLASS(ES)' DELIMITED BY SIZE
020300                  INTO ATP-ADVISORY-MSG
020400     END-EVALUATE.
020500 300-EXIT.
020600     EXIT.
020700
020800 400-BUILD-ACTION.
020900**   SLH 081503 - ACTION COLUMN IS SHORTER THAN THE ADVISORY
021000**   MESSAGE - PRINT WANTS IT TO FIT A 20-BYTE REPORT COLUMN.
021100     IF ATP-STATUS = 'LOW     '
021200        MOVE ATP-CLASSES-NEED TO CANMISS-EDIT-NUMERIC
021300        MOVE CANMISS-EDIT-NUMERIC TO CANMISS-EDIT
021400        STRING 'NEED ' DELIMITED BY SIZE
021500               CANMISS-EDIT DELIMITED BY SIZE
021600               INTO ATP-ACTION-TEXT
021700     ELSE
021800        IF ATP-CLASSES-MISS > ZERO
021900           MOVE ATP-CLASSES-MISS TO CANMISS-EDIT-NUMERIC
022000           MOVE CANMISS-EDIT-NUMERIC TO CANMISS-EDIT
022100           STRING 'CAN MISS ' DELIMITED BY SIZE
022200                  CANMISS-EDIT DELIMITED BY SIZE
022300                  INTO ATP-ACTION-TEXT
022400        ELSE
022500           MOVE 'ATTEND ALL' TO ATP-ACTION-TEXT
022600        END-IF
022700     END-IF.
022800 400-EXIT.
022900     EXIT.
