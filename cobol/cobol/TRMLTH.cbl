000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMLTH.
000400 AUTHOR. R PELOQUIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  C H A N G E   L O G
001100*
001200*  DATE     BY   TICKET    DESCRIPTION
001300*  -------- ---  --------  ---------------------------------------
001400*  031489   RJP  INITIAL   FIRST CUT - TRIMS TRAILING SPACES FROM A
001500*                          TEXT FIELD AND HANDS BACK THE TRIMMED
001600*                          LENGTH, SAME MECHANICS AS THE SHOP'S
001700*                          PRIOR TRIM-LENGTH ROUTINE.
001800*  091192   RJP  CR-0446   ADDED LOW-VALUES SCRUB - FACULTY NAMES
001900*                          COMING OFF THE NEW FEED CARRIED BINARY
002000*                          ZEROS IN THE TRAILING BYTES.
002100*  042297   BWK  CR-1091   RETURN-LTH WAS NOT BEING RESET BY THE
002200*                          CALLER BETWEEN SUBJECTS - CLEAR IT HERE
002300*                          INSTEAD OF ACCUMULATING ACROSS CALLS.
002400*  021199   RJP  Y2K-0012  YEAR 2000 REVIEW - NO DATE FIELDS IN
002500*                          THIS PROGRAM, NO CHANGE REQUIRED.
002600*  081503   SLH  CR-2287   ADDED TRMD-TEXT-OUT SO CALLERS NO LONGER
002700*                          HAVE TO RE-TRIM THE FIELD THEMSELVES.
002800*  051806   SLH  CR-2614   ADDED A ONE-LINE TRACE DISPLAY, OFF BY
002900*                          DEFAULT, TO HELP CHASE A REPORTED BLANK
003000*                          FACULTY NAME THAT TURNED OUT TO BE A
003100*                          DATA PROBLEM UPSTREAM, NOT IN THIS CODE.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  L                    PIC S9(4) COMP.
004500     05  TEMP-TXT             PIC X(254).
004600*    CHARACTER-ARRAY VIEW OF TEMP-TXT, USED BY 100-COMPUTE-LENGTH
004700*    TO WALK THE FIELD ONE BYTE AT A TIME - ADDED CR-0446.
004800     05  TEMP-TXT-CHARS REDEFINES TEMP-TXT.
004900         10  TEMP-TXT-CHAR    PIC X OCCURS 254 TIMES.
005000     05  WS-SUB               PIC 9(03) COMP.
005100     05  WS-TRACE-SW          PIC X(01) VALUE 'N'.
005200         88  TRACE-ON         VALUE 'Y'.
005300
005400*    TWO-ENTRY TRACE MESSAGE TABLE, LOADED BY VALUE CLAUSE AND
005500*    RE-VIEWED AS A TABLE - SHOP'S USUAL WAY OF BUILDING A SMALL
005600*    CONSTANT TABLE WITHOUT A SEPARATE LOAD PARAGRAPH.
005700 01  TRACE-MSG-VALUES.
005800     05  FILLER               PIC X(12) VALUE 'TRIMMED     '.
005900     05  FILLER               PIC X(12) VALUE 'UNCHANGED   '.
006000 01  TRACE-MSG-TABLE REDEFINES TRACE-MSG-VALUES.
006100     05  TRACE-MSG-ENTRY      PIC X(12) OCCURS 2 TIMES.
006200
006300 LINKAGE SECTION.
006400 01  TEXT1                    PIC X(255).
006500*    FIRST-30/REST VIEW OF THE INCOMING TEXT, USED ONLY BY THE
006600*    TRACE DISPLAY IN 300-TRACE-DISPLAY - CR-2614.
006700 01  TEXT1-NAME-VIEW REDEFINES TEXT1.
006800     05  TEXT1-FIRST-30       PIC X(30).
006900     05  FILLER               PIC X(225).
007000 77  RETURN-LTH               PIC S9(4).
007100 01  TRMD-TEXT-OUT            PIC X(255).
007200
007300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH, TRMD-TEXT-OUT.
007400 000-MAIN-LINE.
007500     MOVE 0 TO L, RETURN-LTH.                                   042297BWK
007600     MOVE SPACES TO TRMD-TEXT-OUT.                              081503SLH
007700     PERFORM 100-COMPUTE-LENGTH THRU 100-EXIT.
007800     PERFORM 200-BUILD-TRIMMED-OUT THRU 200-EXIT.
007900     IF TRACE-ON
008000        PERFORM 300-TRACE-DISPLAY THRU 300-EXIT
008100     END-IF.
008200     GOBACK.
008300
008400 100-COMPUTE-LENGTH.
008500     MOVE FUNCTION REVERSE(TEXT1) TO TEMP-TXT.
008600     INSPECT TEMP-TXT
008700               REPLACING ALL LOW-VALUES BY SPACES.
008800     INSPECT TEMP-TXT
008900                    TALLYING L FOR LEADING SPACES.
009000     COMPUTE L = LENGTH OF TEXT1 - L.
009100     ADD L TO RETURN-LTH.
009200 100-EXIT.
009300     EXIT.
009400
009500 200-BUILD-TRIMMED-OUT.
009600     IF RETURN-LTH > ZERO
009700        MOVE TEXT1(1:RETURN-LTH) TO TRMD-TEXT-OUT
009800     END-IF.
009900 200-EXIT.
010000     EXIT.
010100
010200 300-TRACE-DISPLAY.
010300     IF RETURN-LTH = LENGTH OF TEXT1
010400        MOVE 2 TO WS-SUB
010500     ELSE
010600        MOVE 1 TO WS-SUB
010700     END-IF.
010800     DISPLAY 'TRMLTH: ' TEXT1-FIRST-30 ' - '
010900             TRACE-MSG-ENTRY(WS-SUB) ' LEN=' RETURN-LTH.
011000 300-EXIT.
011100     EXIT.
